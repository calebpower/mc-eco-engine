000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400
000500* SOURCESAFE-MODULE
000600 ?SEARCH  =ECOCST0
000700 ?SEARCH  =ECODIF0
000800
000900 ?NOLMAP, SYMBOLS, INSPECT
001000 ?SAVE ALL
001100 ?SAVEABEND
001200 ?LINES 66
001300 ?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     DIFDRV0O.
001700 AUTHOR.         R. HUEMMER.
001800 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG - RECHENZENTRUM.
001900 DATE-WRITTEN.   23 11 1989.
002000 DATE-COMPILED.
002100 SECURITY.       UNCLASSIFIED.
002200
002300******************************************************************
002400* DIFDRV0O - BATCH-TREIBER FUER DEN DIFF-LAUF DES MC-ECO-ENGINE.
002500*            HOLT ZWEI KOCHBUCH-IDS (ALT, NEU) AUS DEM STARTUP-
002600*            TEXT, RUFT ECOCST0M ZWEIMAL (EINMAL JE KOCHBUCH, IN
002700*            ZWEI GETRENNTE ARBEITSDATEIEN), DANN ECODIF0M, UND
002800*            ZEIGT DIE DIFF-KONTROLLSUMMEN AN.
002900*
003000* AENDERUNGEN:
003100*----------------------------------------------------------------*
003200* DATUM    | NAME | AUFTR.  | BESCHREIBUNG                       *
003300*----------|------|---------|------------------------------------*
003400*23.11.1989| RHM  | WS-0034 | NEUERSTELLUNG                       *
003500*15.05.1990| RHM  | WS-0042 | ZWEI ARBEITSDATEIEN STATT EINER     *
003600*          |      |         | (WORK1/WORK2) - ECOCST0M KENNT DAS   *
003700*          |      |         | ZIELFILE NICHT, NUR DER TREIBER      *
003800*27.06.1996| RHM  | WS-0105 | ANZEIGE DER DIFF-KONTROLLSUMMEN      *
003900*          |      |         | (NEW/GONE/MODIFIED) ERGAENZT        *
004000*09.10.1998| KLI  | WS-0118 | JAHR-2000-PRUEFUNG: KEINE JAHRES-    *
004100*          |      |         | FELDER IM STARTUP-TEXT BETROFFEN    *
004200*23.09.2002| RHM  | WS-0152 | KOMMENTARE AUF KOCHBUCH-WORTSCHATZ   *
004300*          |      |         | UMGESTELLT                          *
004400*----------------------------------------------------------------*
004500*
004600* PROGRAMMBESCHREIBUNG
004700* --------------------
004800* AUFRUF UEBER $PARAM MIT ZWEI WORTEN: ALTE KOCHBUCH-ID, DANN NEUE
004900* KOCHBUCH-ID (BEIDE UUID). DIE ARBEITSDATEIEN WORK1FL/WORK2FL UND
005000* DAS ZIELFILE DIFOUTFL SIND FEST HINTERLEGT.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------------*
007200* COMP-FELDER: PRAEFIX CN MIT N = ANZAHL DIGITS
007300*--------------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-ANZ              PIC S9(04) COMP.
007600     05      C4-COUNT            PIC S9(04) COMP.
007700     05      C4-I1               PIC S9(04) COMP.
007800
007900     05      C4-X.
008000      10                         PIC X VALUE LOW-VALUE.
008100      10     C4-X2               PIC X.
008200     05      C4-NUM REDEFINES C4-X
008300                                 PIC S9(04) COMP.
008400
008500     05      C9-ANZ              PIC S9(09) COMP.
008550     05      FILLER              PIC X(01).
008600
008700*--------------------------------------------------------------------*
008800* DISPLAY-FELDER: PRAEFIX D
008900*--------------------------------------------------------------------*
009000 01          DISPLAY-FELDER.
009100     05      D-NUM4              PIC -9(04).
009200     05      D-NUM5              PIC  9(05).
009250     05      FILLER              PIC X(01).
009300
009400*--------------------------------------------------------------------*
009500* FELDER MIT KONSTANTEM INHALT: PRAEFIX K
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08) VALUE "DIFDRV0O".
009900     05      K-WORK1-FILE        PIC X(08) VALUE "WORK1FL ".
010000     05      K-WORK2-FILE        PIC X(08) VALUE "WORK2FL ".
010050     05      FILLER              PIC X(01).
010100
010200*----------------------------------------------------------------*
010300* CONDITIONAL-FELDER
010400*----------------------------------------------------------------*
010500 01          SCHALTER.
010600     05      PRG-STATUS          PIC 9.
010700          88 PRG-OK                          VALUE ZERO.
010800          88 PRG-ABBRUCH                      VALUE 2.
010850     05      FILLER              PIC X(01).
010900
011000*--------------------------------------------------------------------*
011100* WEITERE ARBEITSFELDER
011200*--------------------------------------------------------------------*
011300 01          WORK-FELDER.
011400     05      W-DUMMY             PIC X(02).
011500     05      ZEILE               PIC X(80) VALUE SPACES.
011600     05      W-RC-X.
011700      10                         PIC X VALUE LOW-VALUE.
011800      10     W-RC-X2             PIC X.
011900     05      W-RC-NUM REDEFINES W-RC-X
012000                                 PIC S9(04) COMP.
012100     05      W-RUN-COOKBOOK-ID   PIC X(36) VALUE SPACES.
012200     05      W-RUN-OUT-FILE      PIC X(08) VALUE SPACES.
012250     05      FILLER              PIC X(01).
012300
012400*--------------------------------------------------------------------*
012500* PARAMETER FUER COBOL-UTILITY GETSTARTUPTEXT
012600*--------------------------------------------------------------------*
012700 01          STUP-PARAMETER.
012800     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
012900     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
013000     05      STUP-TEXT           PIC X(128).
013050     05      FILLER              PIC X(01).
013100
013200 01          STUP-CONTENT-DECOMPOSE.
013300     05      STUP-OLD-COOKBOOK-ID PIC X(36) VALUE SPACES.
013400     05      STUP-NEW-COOKBOOK-ID PIC X(36) VALUE SPACES.
013450     05      STUP-IDS-ALT REDEFINES STUP-NEW-COOKBOOK-ID.
013460      10     STUP-IDS-ALT-1      PIC X(18).
013470      10     STUP-IDS-ALT-2      PIC X(18).
013500     05      FILLER               PIC X(56).
013600
013700*-->    UEBERGABE AN DAS MODUL ECOCST0M
013800 01     CST-LINK-REC.
013900    05  CST-LINK-HDR.
014000     10 CST-LINK-COOKBOOK-ID      PIC X(36).
014100     10 CST-LINK-RC               PIC S9(04) COMP.
014200    05  CST-LINK-OUT-FILE.
014300     10 CST-LINK-OUT-FNAME        PIC X(34).
014400     10 CST-LINK-OUT-FNAME-LEN    PIC S9(04) COMP.
014500    05  CST-LINK-TOTALS.
014600     10 CST-LINK-FUNGIBLE-CNT     PIC 9(05).
014700     10 CST-LINK-NONFUNGIBLE-CNT  PIC 9(05).
014800     10 CST-LINK-COST-SUM         PIC S9(09)V99.
014900     10 FILLER                   PIC X(01).
015000
015100*-->    UEBERGABE AN DAS MODUL ECODIF0M
015200 01     DIF-LINK-REC.
015300    05  DIF-LINK-HDR.
015400     10 DIF-LINK-OLD-FILE         PIC X(34).
015500     10 DIF-LINK-NEW-FILE         PIC X(34).
015600     10 DIF-LINK-RC               PIC S9(04) COMP.
015700    05  DIF-LINK-TOTALS.
015800     10 DIF-LINK-NEW-CNT          PIC 9(05).
015900     10 DIF-LINK-GONE-CNT         PIC 9(05).
016000     10 DIF-LINK-MOD-CNT          PIC 9(05).
016100     10 FILLER                   PIC X(01).
016200
016300 PROCEDURE DIVISION.
016400******************************************************************
016500* STEUERUNGS-PARAGRAPH
016600******************************************************************
016700 A100-STEUERUNG.
016800     IF  SHOW-VERSION
016900         DISPLAY K-MODUL " - ECO-ENGINE DIFF-TREIBER"
017000         GO TO A100-EXIT
017100     END-IF
017200
017300     PERFORM B000-VORLAUF THRU B000-EXIT
017400     IF PRG-ABBRUCH
017500         GO TO A100-ENDE
017600     END-IF
017700
017800     PERFORM B100-VERARBEITUNG THRU B100-EXIT
017900
018000 A100-ENDE.
018100     PERFORM B090-ENDE THRU B090-EXIT
018200     STOP RUN.
018300 A100-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700* VORLAUF - STARTUP-TEXT HOLEN UND ZERLEGEN
018800******************************************************************
018900 B000-VORLAUF.
019000     PERFORM C000-INIT THRU C000-EXIT
019100     PERFORM P100-GETSTARTUPTEXT THRU P100-EXIT
019200 B000-EXIT.
019300     EXIT.
019400
019500******************************************************************
019600* VERARBEITUNG - ZWEI ANALYSE-LAEUFE, DANN DER DIFF-LAUF
019700******************************************************************
019800 B100-VERARBEITUNG.
019900     MOVE STUP-OLD-COOKBOOK-ID TO W-RUN-COOKBOOK-ID
020000     MOVE K-WORK1-FILE         TO W-RUN-OUT-FILE
020100     PERFORM B110-RUN-ANALYSIS THRU B110-EXIT
020200     IF PRG-ABBRUCH
020300         GO TO B100-EXIT
020400     END-IF
020500
020600     MOVE STUP-NEW-COOKBOOK-ID TO W-RUN-COOKBOOK-ID
020700     MOVE K-WORK2-FILE         TO W-RUN-OUT-FILE
020800     PERFORM B110-RUN-ANALYSIS THRU B110-EXIT
020900     IF PRG-ABBRUCH
021000         GO TO B100-EXIT
021100     END-IF
021200
021300     PERFORM B120-RUN-DIFF THRU B120-EXIT
021400 B100-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800* EINEN ANALYSE-LAUF (ECOCST0M) AUSFUEHREN. DIE ZU VERWENDENDEN
021900* PARAMETER STEHEN (WEGEN DES FEHLENDEN USING/GIVING ZWISCHEN
022000* PARAGRAPHEN IM HAUS-STIL) IN W-RUN-COOKBOOK-ID UND W-RUN-OUT-FILE.
022100******************************************************************
022200 B110-RUN-ANALYSIS.
022300     MOVE W-RUN-COOKBOOK-ID    TO CST-LINK-COOKBOOK-ID
022400     MOVE ZERO                 TO CST-LINK-RC
022500     MOVE W-RUN-OUT-FILE       TO CST-LINK-OUT-FNAME
022600     MOVE 8                    TO CST-LINK-OUT-FNAME-LEN
022700
022800     CALL "ECOCST0M" USING CST-LINK-REC
022900     EVALUATE CST-LINK-RC
023000         WHEN ZERO
023100             CONTINUE
023200         WHEN 9999
023300             DISPLAY " RC 9999 = PRG-ABBRUCH AUS ECOCST0M "
023400             SET PRG-ABBRUCH TO TRUE
023500         WHEN OTHER
023600             MOVE CST-LINK-RC TO W-RC-NUM
023700             MOVE W-RC-NUM TO D-NUM4
023800             DISPLAY " UNBEKANNTER RC: " D-NUM4 " AUS ECOCST0M"
023900             SET PRG-ABBRUCH TO TRUE
024000     END-EVALUATE
024100 B110-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* DEN DIFF-LAUF (ECODIF0M) AUSFUEHREN
024600******************************************************************
024700 B120-RUN-DIFF.
024800     MOVE K-WORK1-FILE  TO DIF-LINK-OLD-FILE
024900     MOVE K-WORK2-FILE  TO DIF-LINK-NEW-FILE
025000     MOVE ZERO          TO DIF-LINK-RC
025100
025200     CALL "ECODIF0M" USING DIF-LINK-REC
025300     EVALUATE DIF-LINK-RC
025400         WHEN ZERO
025500             CONTINUE
025600         WHEN 9999
025700             DISPLAY " RC 9999 = PRG-ABBRUCH AUS ECODIF0M "
025800             SET PRG-ABBRUCH TO TRUE
025900         WHEN OTHER
026000             MOVE DIF-LINK-RC TO W-RC-NUM
026100             MOVE W-RC-NUM TO D-NUM4
026200             DISPLAY " UNBEKANNTER RC: " D-NUM4 " AUS ECODIF0M"
026300             SET PRG-ABBRUCH TO TRUE
026400     END-EVALUATE
026500 B120-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900* INITIALISIERUNG
027000******************************************************************
027100 C000-INIT.
027200     INITIALIZE SCHALTER
027300 C000-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700* ENDE - DIFF-KONTROLLSUMMEN ANZEIGEN
027800******************************************************************
027900 B090-ENDE.
028000     IF PRG-ABBRUCH
028100         DISPLAY ">>> ABBRUCH !!! <<< DIFDRV0O"
028200     ELSE
028300         DISPLAY "DIFF " STUP-OLD-COOKBOOK-ID " -> "
028400                 STUP-NEW-COOKBOOK-ID " ABGESCHLOSSEN"
028500         MOVE DIF-LINK-NEW-CNT  TO D-NUM5
028600         DISPLAY "  NEUE WAREN (NEW)            : " D-NUM5
028700         MOVE DIF-LINK-GONE-CNT TO D-NUM5
028800         DISPLAY "  ENTFALLENE WAREN (GONE)      : " D-NUM5
028900         MOVE DIF-LINK-MOD-CNT  TO D-NUM5
029000         DISPLAY "  GEAENDERTE WAREN (MODIFIED)  : " D-NUM5
029100     END-IF
029200 B090-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* AUFRUF COBOL-UTILITY: GETSTARTUPTEXT
029700*
029800*              EINGABE: STUP-PORTION (VOLUME,IN,OUT,STRING)
029900*              AUSGABE: STUP-RESULT  (-1:NOK, >=0:OK)
030000*                       STUP-TEXT (ALTE UND NEUE KOCHBUCH-ID,
030100*                       DURCH LEERZEICHEN GETRENNT)
030200******************************************************************
030300 P100-GETSTARTUPTEXT.
030400     MOVE SPACE TO STUP-TEXT
030500     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
030600                                     STUP-TEXT
030700                             GIVING  STUP-RESULT
030800     EVALUATE STUP-RESULT
030900         WHEN -9999 THRU -1
031000             MOVE STUP-RESULT TO D-NUM4
031100             DISPLAY "LESEN STARTUP FEHLGESCHLAGEN: " D-NUM4
031200             SET PRG-ABBRUCH TO TRUE
031300         WHEN ZERO
031400             DISPLAY "KEIN STARTUP-TEXT - KOCHBUCH-IDS FEHLEN"
031500             SET PRG-ABBRUCH TO TRUE
031600         WHEN OTHER
031700             UNSTRING STUP-TEXT DELIMITED BY " "
031800             INTO     STUP-OLD-COOKBOOK-ID
031900                      STUP-NEW-COOKBOOK-ID
032000     END-EVALUATE
032100 P100-EXIT.
032200     EXIT.
032300
032400******************************************************************
032500* ENDE SOURCE-PROGRAMM
032600******************************************************************
