000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ECOCST0M.
000300 AUTHOR.         K. LINDNER.
000400 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG - RECHENZENTRUM.
000500 DATE-WRITTEN.   14 03 1988.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800
000900******************************************************************
001000* ECOCST0M - KOSTENROLLUP-MODUL FUER DEN MC-ECO-ENGINE KOCHBUCH-
001100*            BESTAND (PANTRY). WIRD VON CSTDRV0O UND VON
001200*            DIFDRV0O (ZWEIMAL, FUER ALT- UND NEU-KOCHBUCH)
001300*            GERUFEN.
001400*
001500* AUFGABE: LIEST PANTRY-FILE, COMMODITY-FILE, RECIPE-HEADER-FILE
001600*          UND RECIPE-INGREDIENT-FILE FUER EIN KOCHBUCH, ERMITTELT
001700*          JE WARE DIE MINIMALEN HERSTELLUNGSKOSTEN DURCH
001800*          REKURSIVES ABSTEIGEN IN DIE REZEPT-ZUTATEN-GRAPHEN UND
001900*          SCHREIBT JE WARE EINEN SATZ AUF ANALYSIS-OUTPUT-FILE.
002000*
002100* AENDERUNGEN:
002200*----------------------------------------------------------------*
002300* DATUM    | NAME | AUFTR.  | BESCHREIBUNG                       *
002400*----------|------|---------|------------------------------------*
002500*14.03.1988| KLI  | WS-0001 | NEUERSTELLUNG - PURCHASE/OBTAIN NUR *
002600*          |      |         | EINSTUFIG, OHNE REKURSION           *
002700*02.09.1988| KLI  | WS-0014 | REKURSIVE ZUTATEN UEBER G100-GETVAL *
002800*          |      |         | MIT EXPLIZITEM STACK GV-STACK       *
002900*20.11.1989| RHM  | WS-0032 | ZYKLUS-ERKENNUNG G115-CYCLE-CHECK   *
003000*          |      |         | EINGEBAUT (ENDLOSSCHLEIFE BEI       *
003100*          |      |         | RUECKBEZUEGLICHEN REZEPTEN)         *
003200*15.05.1990| RHM  | WS-0040 | CRAFT UND SMELT ALS MULTIPLIKATOR-  *
003300*          |      |         | VERFAHREN ERGAENZT (BISHER NUR      *
003400*          |      |         | OBTAIN)                             *
003500*03.02.1992| KLI  | WS-0058 | RUNDUNG AUF 2 DEZIMALEN JE ZUWEISUNG *
003600*          |      |         | UEBER COMPUTE ROUNDED NACHGEZOGEN   *
003700*19.08.1993| DZM  | WS-0071 | MAX-REZEPTE UND MAX-ZUTATEN JE LAUF  *
003800*          |      |         | AUF 500/2000 ANGEHOBEN               *
003900*11.01.1995| DZM  | WS-0090 | FEHLERMELDUNG BEI STACK-UEBERLAUF    *
004000*          |      |         | (GV-STACK-DEPTH) EINGEBAUT          *
004100*27.06.1996| RHM  | WS-0103 | KONTROLLSUMMEN CT-FUNGIBLE-CNT,      *
004200*          |      |         | CT-NONFUNGIBLE-CNT, CT-COST-SUM      *
004300*          |      |         | AN LINK-REC ANGEHAENGT               *
004400*09.10.1998| KLI  | WS-0118 | JAHR-2000-PRUEFUNG: COMM-ID/RCP-ID   *
004500*          |      |         | SIND UUID-STRINGS, KEIN JAHRESFELD - *
004600*          |      |         | KEINE AENDERUNG AM FORMAT ERFORDERL. *
004700*04.01.1999| KLI  | WS-0119 | JAHRHUNDERT-UMSTELLUNG GEPRUEFT,     *
004800*          |      |         | TAL-JHJJ BLEIBT 4-STELLIG            *
004900*17.03.2001| DZM  | WS-0140 | DYNAMISCHE ZUWEISUNG DES AUSGABE-    *
005000*          |      |         | FILES UEBER #DYNAMIC/COBOLASSIGN,    *
005100*          |      |         | DAMIT DIFDRV0O ZWEI ARBEITSDATEIEN   *
005200*          |      |         | AUS DEMSELBEN MODUL ERZEUGEN KANN    *
005300*23.09.2002| RHM  | WS-0151 | KOMMENTARE AUF NEUEN KOCHBUCH-       *
005400*          |      |         | WORTSCHATZ (PANTRY/COOKBOOK) UMGE-  *
005500*          |      |         | STELLT                               *
005510*14.04.2003| KLI  | WS-0160 | STAPELTIEFE GV-STACK-DEPTH WIRD VOR  *
005520*          |      |         | JEDEM PUSH GEGEN MAX-STACK-DEPTH     *
005530*          |      |         | GEPRUEFT UND MIT ABBRUCH GEMELDET    *
005540*29.04.2003| KLI  | WS-0165 | STACK-UEBERLAUF LIESS DEN WARTENDEN  *
005550*          |      |         | ELTERN-RAHMEN BISHER MIT VERALTETEN  *
005560*          |      |         | WERTEN WEITERLAUFEN, STATT ABZUBRE-  *
005570*          |      |         | CHEN - G105-PUSH-FRAME BAUT DEN      *
005580*          |      |         | STAPEL JETZT BEI UEBERLAUF SOFORT AB,*
005590*          |      |         | UND B100-VERARBEITUNG/B110-ONE-COM-  *
005592*          |      |         | MODITY SCHREIBEN AB PRG-ABBRUCH      *
005594*          |      |         | KEINE WEITEREN ANALYSIS-REC MEHR     *
005600*----------------------------------------------------------------*
005700*
005800* PROGRAMMBESCHREIBUNG
005900* --------------------
006000* SIEHE AUFGABE OBEN. DAS MODUL KENNT KEINE DATENBANK - ALLE
006100* EINGABEN KOMMEN AUS VIER SEQUENTIELLEN DATEIEN, DIE BEIM START
006200* VOLLSTAENDIG IN TABELLEN GELADEN WERDEN (PANTRY-GROESSE IST IN
006300* DIESEM FACHBEREICH KLEIN GENUG, UM IM ARBEITSSPEICHER ZU BLEIBEN).
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PANTRY-FILE          ASSIGN TO PANTRYFL
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT COMMODITY-FILE       ASSIGN TO COMMODFL
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT RECIPE-HEADER-FILE   ASSIGN TO RCPHDRFL
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT RECIPE-INGR-FILE     ASSIGN TO RCPINGFL
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT ANALYSIS-OUT-FILE    ASSIGN TO #DYNAMIC
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  PANTRY-FILE.
009300 01  PANTRY-REC.
009400     05  PAN-COOKBOOK-ID          PIC X(36).
009500     05  PAN-COMMODITY-ID         PIC X(36).
009600     05  FILLER                   PIC X(01).
009700
009800 FD  COMMODITY-FILE.
009900 01  COMMODITY-REC.
010000     05  COMM-ID                  PIC X(36).
010100     05  COMM-LABEL               PIC X(40).
010110     05  FILLER                   PIC X(01).
010200
010300 FD  RECIPE-HEADER-FILE.
010400 01  RECIPE-HDR-REC.
010500     05  RCP-ID                   PIC X(36).
010600     05  RCP-LABEL                PIC X(40).
010700     05  RCP-PRODUCT-ID           PIC X(36).
010800     05  RCP-WORK-METHOD          PIC X(08).
010900     05  RCP-WORK-AMOUNT          PIC S9(05)V99 COMP-3.
011000     05  RCP-INGR-COUNT           PIC 9(03).
011010     05  FILLER                   PIC X(01).
011100
011200 FD  RECIPE-INGR-FILE.
011300 01  RECIPE-ING-REC.
011400     05  ING-RECIPE-ID            PIC X(36).
011500     05  ING-COMMODITY-ID         PIC X(36).
011600     05  ING-QUANTITY             PIC 9(05).
011610     05  FILLER                   PIC X(01).
011700
011800 FD  ANALYSIS-OUT-FILE.
011900 01  ANALYSIS-REC.
012000     05  ANL-COMMODITY-ID         PIC X(36).
012100     05  ANL-FUNGIBLE-FLAG        PIC X(01).
012200     05  ANL-MIN-COST             PIC S9(07)V99 COMP-3.
012300     05  FILLER                   PIC X(01).
012400
012500 WORKING-STORAGE SECTION.
012600*--------------------------------------------------------------------*
012700* COMP-FELDER: PRAEFIX CN MIT N = ANZAHL DIGITS
012800*--------------------------------------------------------------------*
012900 01          COMP-FELDER.
013000     05      C4-ANZ              PIC S9(04) COMP.
013100     05      C4-COUNT            PIC S9(04) COMP.
013200     05      C4-I1               PIC S9(04) COMP.
013300     05      C4-I2               PIC S9(04) COMP.
013400     05      C4-I3               PIC S9(04) COMP.
013500     05      C4-LEN              PIC S9(04) COMP.
013600     05      C4-PTR              PIC S9(04) COMP.
013700
013800     05      C4-X.
013900      10                         PIC X VALUE LOW-VALUE.
014000      10     C4-X2               PIC X.
014100     05      C4-NUM REDEFINES C4-X
014200                                 PIC S9(04) COMP.
014300
014400     05      C9-ANZ              PIC S9(09) COMP.
014500     05      C9-COUNT            PIC S9(09) COMP.
014600
014700     05      C18-VAL             PIC S9(18) COMP.
014800
014900     05      MAX-PANTRY          PIC 9(04) COMP VALUE 500.
015000     05      MAX-RECIPE          PIC 9(04) COMP VALUE 500.
015100     05      MAX-INGR            PIC 9(04) COMP VALUE 2000.
015200     05      MAX-STACK-DEPTH     PIC 9(02) COMP VALUE 40.
015250     05      FILLER              PIC X(01).
015300
015400*--------------------------------------------------------------------*
015500* DISPLAY-FELDER: PRAEFIX D
015600*--------------------------------------------------------------------*
015700 01          DISPLAY-FELDER.
015800     05      D-NUM1              PIC  9.
015900     05      D-NUM2              PIC  9(02).
016000     05      D-NUM3              PIC  9(03).
016100     05      D-NUM4              PIC -9(04).
016200     05      D-NUM6              PIC  9(06).
016300     05      D-NUM9              PIC  9(09).
016400     05      D-AMT                PIC -9(07).99.
016450     05      FILLER              PIC X(01).
016500
016600*--------------------------------------------------------------------*
016700* FELDER MIT KONSTANTEM INHALT: PRAEFIX K
016800*--------------------------------------------------------------------*
016900 01          KONSTANTE-FELDER.
017000     05      K-MODUL              PIC X(08) VALUE "ECOCST0M".
017100     05      K-PURCHASE           PIC X(08) VALUE "PURCHASE".
017200     05      K-OBTAIN             PIC X(08) VALUE "OBTAIN  ".
017300     05      K-CRAFT              PIC X(08) VALUE "CRAFT   ".
017400     05      K-SMELT              PIC X(08) VALUE "SMELT   ".
017450     05      FILLER               PIC X(01).
017500
017600*----------------------------------------------------------------*
017700* CONDITIONAL-FELDER
017800*----------------------------------------------------------------*
017900 01          SCHALTER.
018000     05      FILE-STATUS         PIC X(02).
018100          88 FILE-OK                         VALUE "00".
018200          88 FILE-NOK                        VALUE "01" THRU "99".
018300     05      REC-STAT REDEFINES  FILE-STATUS.
018400        10   FILE-STATUS1        PIC X.
018500          88 FILE-EOF                        VALUE "1".
018600        10                       PIC X.
018700
018800     05      PAN-EOF-SW          PIC 9       VALUE ZERO.
018900          88 PAN-EOF                         VALUE 1.
019000     05      COM-EOF-SW          PIC 9       VALUE ZERO.
019100          88 COM-EOF                         VALUE 1.
019200     05      HDR-EOF-SW          PIC 9       VALUE ZERO.
019300          88 HDR-EOF                         VALUE 1.
019400
019500     05      PRG-STATUS          PIC 9.
019600          88 PRG-OK                          VALUE ZERO.
019700          88 PRG-ABBRUCH                      VALUE 2.
019800
019900     05      GV-NONFUNGIBLE-SW   PIC 9       VALUE ZERO.
020000          88 GV-NONFUNGIBLE                   VALUE 1.
020100          88 GV-FUNGIBLE                       VALUE 0.
020200
020300     05      GV-CHILD-NONF-SW    PIC 9       VALUE ZERO.
020400          88 GV-CHILD-NONFUNGIBLE              VALUE 1.
020500
020600     05      GV-SKIP-SW          PIC X.
020700          88 GV-RECIPE-SKIPPED                 VALUE "Y".
020800
020900     05      GV-CYCLE-SW         PIC X.
021000          88 GV-CYCLE-FOUND                    VALUE "Y".
021050     05      FILLER              PIC X(01).
021100
021200*--------------------------------------------------------------------*
021300* WEITERE ARBEITSFELDER
021400*--------------------------------------------------------------------*
021500 01          WORK-FELDER.
021550     05      W-DUMMY             PIC X(02).
021560     05      ZEILE               PIC X(80) VALUE SPACES.
021570     05      W-PANTRY-ID         PIC X(36).
021580     05      W-INGR-QTY          PIC S9(09)V99 COMP-3.
021590     05      W-ACCUM-ADD         PIC S9(09)V99 COMP-3.
021600     05      W-RECIPE-COST       PIC S9(09)V99 COMP-3.
021610     05      W-RECIPE-COST-X REDEFINES W-RECIPE-COST
021620                                 PIC X(06).
021630     05      W-METHOD-CHK.
021640      10     W-METHOD-CHK1       PIC X(01).
021650      10                         PIC X(07).
021660     05      W-METHOD-CHK-N REDEFINES W-METHOD-CHK
021670                                 PIC X(08).
021700     05      GV-STACK-DEPTH      PIC 9(02) COMP VALUE ZERO.
022300     05      GV-TOP              PIC 9(02) COMP VALUE ZERO.
022400     05      GV-FOUND-IDX        PIC 9(04) COMP VALUE ZERO.
022450     05      FILLER              PIC X(01).
022500
022600*--------------------------------------------------------------------*
022700* PANTRY-TABELLE - EINE ZEILE JE WARE DES BESTANDS
022800*--------------------------------------------------------------------*
022900 01          PANTRY-TABLE.
023000     05      PT-COUNT            PIC 9(04) COMP VALUE ZERO.
023100     05      PT-ENTRY            OCCURS 500 TIMES
023200                                  INDEXED BY PT-IX.
023300             10  PT-COMMODITY-ID PIC X(36).
023350             10  FILLER          PIC X(01).
023400
023500*--------------------------------------------------------------------*
023600* REZEPT-TABELLE - ALLE REZEPTE, DEREN PRODUKT IM PANTRY LIEGT
023700*--------------------------------------------------------------------*
023800 01          RECIPE-TABLE.
023900     05      RT-COUNT            PIC 9(04) COMP VALUE ZERO.
024000     05      RT-ENTRY            OCCURS 500 TIMES
024100                                  INDEXED BY RT-IX.
024200             10  RT-PRODUCT-ID   PIC X(36).
024300             10  RT-METHOD       PIC X(08).
024400             10  RT-AMOUNT       PIC S9(05)V99 COMP-3.
024500             10  RT-ING-START    PIC 9(04) COMP.
024600             10  RT-ING-END      PIC 9(04) COMP.
024650             10  FILLER          PIC X(01).
024700
024800*--------------------------------------------------------------------*
024900* ZUTATEN-TABELLE - JE REZEPT SEINE ZUTATEN, LUECKENLOS ABGELEGT
025000*--------------------------------------------------------------------*
025100 01          INGR-TABLE.
025200     05      IT-COUNT            PIC 9(04) COMP VALUE ZERO.
025300     05      IT-ENTRY            OCCURS 2000 TIMES
025400                                  INDEXED BY IT-IX.
025500             10  IT-COMMODITY-ID PIC X(36).
025600             10  IT-QUANTITY     PIC 9(05).
025650             10  FILLER          PIC X(01).
025700
025800*--------------------------------------------------------------------*
025900* GV-STACK - EXPLIZITER AUFRUFSTAPEL FUER DIE WARENWERT-ERMITTLUNG.
026000* COBOL85 KENNT KEINE REKURSION - JE WARE, DIE UEBER EIN REZEPT IN
026100* EINE ANDERE WARE AUFGELOEST WIRD, WIRD EIN RAHMEN (GV-FRAME) AUF
026150* DIESEN STAPEL GELEGT; DER STAPEL BILDET SO DIE AUFLOESUNGSKETTE
026160* WARE -> REZEPT -> ZUTAT -> REZEPT -> ... NACH.
026200*--------------------------------------------------------------------*
026300 01          GV-STACK.
026400     05      GV-FRAME            OCCURS 40 TIMES
026500                                  INDEXED BY GV-IX.
026600             10  SF-COMMODITY-ID    PIC X(36).
026700             10  SF-PHASE           PIC 9.
026800                 88 SF-FIND-RECIPE        VALUE 1.
026900                 88 SF-SCAN-INGR          VALUE 2.
027000                 88 SF-WAIT-CHILD         VALUE 3.
027100             10  SF-RECIPE-PTR      PIC 9(04) COMP.
027200             10  SF-CUR-RECIPE-IDX  PIC 9(04) COMP.
027300             10  SF-ING-PTR         PIC 9(04) COMP.
027400             10  SF-PENDING-QTY     PIC 9(05) COMP.
027500             10  SF-SKIP-FLAG       PIC X.
027600                 88 SF-SKIPPED            VALUE "Y".
027700             10  SF-ACCUM           PIC S9(09)V99 COMP-3.
027800             10  SF-MIN-COST        PIC S9(09)V99 COMP-3.
027900             10  SF-VALID-CNT       PIC 9(04) COMP.
028000             10  SF-FILLER          PIC X(01).
028100
028200*--------------------------------------------------------------------*
028300* EINE GETVAL-BERECHNUNG IST ABGESCHLOSSEN: ERGEBNIS AN DEN
028400* AUFRUFER (EIGENE PROZEDUR, NICHT LINKAGE)
028500*--------------------------------------------------------------------*
028600 01          GV-RESULT.
028700     05      GV-RESULT-NONF-SW   PIC 9.
028800          88 GV-RESULT-NONFUNGIBLE        VALUE 1.
028900     05      GV-RESULT-COST      PIC S9(09)V99 COMP-3.
028950     05      FILLER              PIC X(01).
029000
029100*--------------------------------------------------------------------*
029200* KONTROLLSUMMEN FUER DIESEN LAUF
029300*--------------------------------------------------------------------*
029400 01          CONTROL-TOTALS.
029500     05      CT-FUNGIBLE-CNT     PIC 9(05) COMP VALUE ZERO.
029600     05      CT-NONFUNGIBLE-CNT  PIC 9(05) COMP VALUE ZERO.
029700     05      CT-COST-SUM         PIC S9(09)V99 COMP-3 VALUE ZERO.
029750     05      FILLER              PIC X(01).
029800
029900*--------------------------------------------------------------------*
030000* PARAMETER FUER #DYNAMIC-ZUWEISUNG DER AUSGABEDATEI
030100*--------------------------------------------------------------------*
030200 01          ASS-FNAME           PIC X(34).
030300 01          ASS-FSTATUS         PIC S9(04) COMP.
030400
030500 LINKAGE SECTION.
030600*-->    UEBERGABE AUS HAUPTPROGRAMM (CSTDRV0O / DIFDRV0O)
030700 01     LINK-REC.
030800    05  LINK-HDR.
030900     10 LINK-COOKBOOK-ID          PIC X(36).
031000     10 LINK-RC                   PIC S9(04) COMP.
031100*          0    = OK
031200*          9999 = PROGRAMMABBRUCH
031300    05  LINK-OUT-FILE.
031400     10 LINK-OUT-FNAME            PIC X(34).
031500     10 LINK-OUT-FNAME-LEN        PIC S9(04) COMP.
031600    05  LINK-TOTALS.
031700     10 LINK-FUNGIBLE-CNT         PIC 9(05).
031800     10 LINK-NONFUNGIBLE-CNT      PIC 9(05).
031900     10 LINK-COST-SUM             PIC S9(09)V99.
031910     10 FILLER                    PIC X(01).
032000
032100 PROCEDURE DIVISION USING LINK-REC.
032200******************************************************************
032300* STEUERUNGS-PARAGRAPH
032400******************************************************************
032500 A100-STEUERUNG.
032600     IF  SHOW-VERSION
032700         DISPLAY K-MODUL " - ECO-ENGINE KOSTENROLLUP-MODUL"
032800         GO TO A100-EXIT
032900     END-IF
033000
033100     PERFORM B000-VORLAUF THRU B000-EXIT
033200     IF PRG-ABBRUCH
033300         GO TO A100-ENDE
033400     END-IF
033500
033600     PERFORM B100-VERARBEITUNG THRU B100-EXIT
033700
033800 A100-ENDE.
033900     PERFORM B090-ENDE THRU B090-EXIT
034000     EXIT PROGRAM.
034100 A100-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500* VORLAUF - DATEIEN OEFFNEN, TABELLEN LADEN
034600******************************************************************
034700 B000-VORLAUF.
034800     PERFORM C000-INIT THRU C000-EXIT
034900     PERFORM C010-LOAD-PANTRY THRU C010-EXIT
035000     IF PRG-ABBRUCH
035100         GO TO B000-EXIT
035200     END-IF
035300     PERFORM C020-LOAD-COMMODITIES THRU C020-EXIT
035400     PERFORM C030-LOAD-RECIPES THRU C030-EXIT
035500 B000-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* ENDE - DATEIEN SCHLIESSEN
036000******************************************************************
036100 B090-ENDE.
036200     MOVE CT-FUNGIBLE-CNT     TO LINK-FUNGIBLE-CNT
036300     MOVE CT-NONFUNGIBLE-CNT  TO LINK-NONFUNGIBLE-CNT
036400     MOVE CT-COST-SUM         TO LINK-COST-SUM
036500     IF PRG-ABBRUCH
036600         MOVE 9999            TO LINK-RC
036700         DISPLAY "   >>> ABBRUCH !!! <<< AUS >" K-MODUL "<"
036800     ELSE
036900         MOVE ZERO             TO LINK-RC
037000     END-IF
037100 B090-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* VERARBEITUNG - JE WARE IM PANTRY DIE MINIMALKOSTEN ERMITTELN
037600* UND EINEN SATZ AUF ANALYSIS-OUT-FILE SCHREIBEN
037700******************************************************************
037800 B100-VERARBEITUNG.
037900     OPEN OUTPUT ANALYSIS-OUT-FILE
038000     MOVE 1 TO PT-IX
038100     PERFORM B110-ONE-COMMODITY THRU B110-EXIT
038200         VARYING PT-IX FROM 1 BY 1
038300         UNTIL PT-IX > PT-COUNT OR PRG-ABBRUCH
038400     CLOSE ANALYSIS-OUT-FILE
038500 B100-EXIT.
038600     EXIT.
038700
038800 B110-ONE-COMMODITY.
038900     MOVE PT-COMMODITY-ID (PT-IX) TO W-PANTRY-ID
039000     PERFORM G100-GETVAL THRU G100-EXIT
039050     IF NOT PRG-ABBRUCH
039100         PERFORM D100-WRITE-ANALYSIS THRU D100-EXIT
039150     END-IF
039200 B110-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* INITIALISIERUNG
039700******************************************************************
039800 C000-INIT.
039900     INITIALIZE SCHALTER
040000                CONTROL-TOTALS
040100     MOVE ZERO TO LINK-RC
040105
040110     MOVE  LINK-OUT-FNAME   TO ASS-FNAME
040120     MOVE  ZERO             TO ASS-FSTATUS
040130     ENTER "COBOLASSIGN" USING  ANALYSIS-OUT-FILE
040140                                ASS-FNAME
040150                         GIVING ASS-FSTATUS
040160     IF  ASS-FSTATUS NOT = ZERO
040170         DISPLAY "FEHLER BEI COBOLASSIGN: "
040180                 ASS-FNAME " " ASS-FSTATUS
040190         SET PRG-ABBRUCH TO TRUE
040195     END-IF
040200 C000-EXIT.
040300     EXIT.
040400
040500******************************************************************
040600* PANTRY-FILE LESEN - NUR SAETZE DES GESUCHTEN KOCHBUCHS
040700******************************************************************
040800 C010-LOAD-PANTRY.
040900     MOVE ZERO TO PT-COUNT
041000     OPEN INPUT PANTRY-FILE
041100     READ PANTRY-FILE
041200         AT END SET PAN-EOF TO TRUE
041300     END-READ
041400     PERFORM C011-PANTRY-LOOP THRU C011-EXIT
041500         UNTIL PAN-EOF
041600     CLOSE PANTRY-FILE
041700     IF PT-COUNT = ZERO
041800         DISPLAY "ECOCST0M: KOCHBUCH OHNE PANTRY-SAETZE: "
041900                 LINK-COOKBOOK-ID
042000         SET PRG-ABBRUCH TO TRUE
042100     END-IF
042200 C010-EXIT.
042300     EXIT.
042400
042500 C011-PANTRY-LOOP.
042600     IF PAN-COOKBOOK-ID = LINK-COOKBOOK-ID
042700         ADD 1 TO PT-COUNT
042800         MOVE PAN-COMMODITY-ID TO PT-COMMODITY-ID (PT-COUNT)
042900     END-IF
043000     READ PANTRY-FILE
043100         AT END SET PAN-EOF TO TRUE
043200     END-READ
043300 C011-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700* COMMODITY-FILE LESEN (NUR ZUR DATENKONTROLLE MITGELADEN - DIE
043800* KOSTENRECHNUNG BRAUCHT NUR DIE ID, NICHT DAS LABEL)
043900******************************************************************
044000 C020-LOAD-COMMODITIES.
044100     OPEN INPUT COMMODITY-FILE
044200     READ COMMODITY-FILE
044300         AT END SET COM-EOF TO TRUE
044400     END-READ
044500     PERFORM C021-COMMODITY-LOOP THRU C021-EXIT
044600         UNTIL COM-EOF
044700     CLOSE COMMODITY-FILE
044800 C020-EXIT.
044900     EXIT.
045000
045100 C021-COMMODITY-LOOP.
045200     READ COMMODITY-FILE
045300         AT END SET COM-EOF TO TRUE
045400     END-READ
045500 C021-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900* RECIPE-HEADER-FILE UND RECIPE-INGR-FILE IM GLEICHSCHRITT LESEN -
046000* JE HEADER FOLGEN GENAU RCP-INGR-COUNT ZUTATEN-SAETZE IN DER
046100* ZUTATEN-DATEI (KLASSISCHES KOPF/DETAIL-PAAR).  NUR REZEPTE, DEREN
046200* PRODUKT IM PANTRY LIEGT, WERDEN IN DIE TABELLE UEBERNOMMEN.
046300******************************************************************
046400 C030-LOAD-RECIPES.
046500     MOVE ZERO TO RT-COUNT
046600     MOVE ZERO TO IT-COUNT
046700     OPEN INPUT RECIPE-HEADER-FILE
046800     OPEN INPUT RECIPE-INGR-FILE
046900     READ RECIPE-HEADER-FILE
047000         AT END SET HDR-EOF TO TRUE
047100     END-READ
047200     PERFORM C031-HEADER-LOOP THRU C031-EXIT
047300         UNTIL HDR-EOF
047400     CLOSE RECIPE-HEADER-FILE
047500     CLOSE RECIPE-INGR-FILE
047600 C030-EXIT.
047700     EXIT.
047800
047900 C031-HEADER-LOOP.
048000     PERFORM C040-IS-IN-PANTRY THRU C040-EXIT
048100     IF GV-CYCLE-FOUND
048200         ADD 1 TO RT-COUNT
048300         MOVE RCP-PRODUCT-ID  TO RT-PRODUCT-ID (RT-COUNT)
048400         MOVE RCP-WORK-METHOD TO RT-METHOD (RT-COUNT)
048500         MOVE RCP-WORK-AMOUNT TO RT-AMOUNT (RT-COUNT)
048600         COMPUTE RT-ING-START (RT-COUNT) = IT-COUNT + 1
048700         PERFORM C050-INGR-LOOP THRU C050-EXIT
048800             VARYING C4-I2 FROM 1 BY 1
048900             UNTIL C4-I2 > RCP-INGR-COUNT
049000         MOVE IT-COUNT TO RT-ING-END (RT-COUNT)
049100     ELSE
049200         PERFORM C051-SKIP-INGR THRU C051-EXIT
049300             VARYING C4-I2 FROM 1 BY 1
049400             UNTIL C4-I2 > RCP-INGR-COUNT
049500     END-IF
049600     READ RECIPE-HEADER-FILE
049700         AT END SET HDR-EOF TO TRUE
049800     END-READ
049900 C031-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* PRUEFEN, OB DAS PRODUKT DES GERADE GELESENEN HEADERS IM PANTRY
050400* LIEGT.  GV-CYCLE-SW WIRD HIER ALS ALLZWECK-TREFFERSCHALTER MIT-
050500* BENUTZT (Y = GEFUNDEN), WIE AUCH SONST IM MODUL BEI EINER
050600* LINEAREN TABELLENSUCHE MIT TREFFERMELDUNG UEBLICH.
050700******************************************************************
050800 C040-IS-IN-PANTRY.
050900     MOVE "N" TO GV-CYCLE-SW
051000     MOVE 1 TO PT-IX
051100     PERFORM C041-SCAN-PANTRY THRU C041-EXIT
051200         VARYING PT-IX FROM 1 BY 1
051300         UNTIL PT-IX > PT-COUNT
051400         OR GV-CYCLE-FOUND
051500 C040-EXIT.
051600     EXIT.
051700
051800 C041-SCAN-PANTRY.
051900     IF PT-COMMODITY-ID (PT-IX) = RCP-PRODUCT-ID
052000         MOVE "Y" TO GV-CYCLE-SW
052100     END-IF
052200 C041-EXIT.
052300     EXIT.
052400
052500 C050-INGR-LOOP.
052600     READ RECIPE-INGR-FILE
052700         AT END SET HDR-EOF TO TRUE
052800     END-READ
052900     ADD 1 TO IT-COUNT
053000     MOVE ING-COMMODITY-ID TO IT-COMMODITY-ID (IT-COUNT)
053100     MOVE ING-QUANTITY     TO IT-QUANTITY (IT-COUNT)
053200 C050-EXIT.
053300     EXIT.
053400
053500 C051-SKIP-INGR.
053600     READ RECIPE-INGR-FILE
053700         AT END SET HDR-EOF TO TRUE
053800     END-READ
053900 C051-EXIT.
054000     EXIT.
054100
054200******************************************************************
054300* ANALYSIS-OUT-FILE - EINEN SATZ JE WARE SCHREIBEN
054400******************************************************************
054500 D100-WRITE-ANALYSIS.
054600     MOVE W-PANTRY-ID TO ANL-COMMODITY-ID
054700     IF GV-RESULT-NONFUNGIBLE
054800         MOVE "N"  TO ANL-FUNGIBLE-FLAG
054900         MOVE ZERO TO ANL-MIN-COST
055000         ADD 1     TO CT-NONFUNGIBLE-CNT
055100     ELSE
055200         MOVE "Y" TO ANL-FUNGIBLE-FLAG
055300         MOVE GV-RESULT-COST TO ANL-MIN-COST
055400         ADD 1     TO CT-FUNGIBLE-CNT
055500         ADD GV-RESULT-COST TO CT-COST-SUM
055600     END-IF
055700     WRITE ANALYSIS-REC
055800 D100-EXIT.
055900     EXIT.
056000
056100******************************************************************
056200* G100-GETVAL - KOSTENMINIMUM EINER WARE (W-PANTRY-ID) ERMITTELN.
056300* DA COBOL85 KEINE REKURSION KENNT, WIRD DIE AUFLOESUNG UEBER DEN
056400* EXPLIZITEN STAPEL GV-STACK GESTEUERT.  JEDER STAPELEINTRAG IST
056500* EIN "AUFRUFRAHMEN" FUER GENAU EINE WARE; DIE VORGAENGER-RAHMEN
056600* UNTER DEM AKTUELLEN RAHMEN BILDEN DIE AUFLOESUNGSKETTE (CHAIN),
056700* GEGEN DIE JEDE NEUE ZUTAT AUF ZYKLEN GEPRUEFT WIRD.
056800******************************************************************
056900 G100-GETVAL.
057000     MOVE ZERO TO GV-STACK-DEPTH
057100     PERFORM G105-PUSH-FRAME THRU G105-EXIT
057200     PERFORM G110-RUN-STACK THRU G110-EXIT
057300         UNTIL GV-STACK-DEPTH = ZERO
057400 G100-EXIT.
057500     EXIT.
057600
057700 G105-PUSH-FRAME.
057750     IF GV-STACK-DEPTH >= MAX-STACK-DEPTH
057760         DISPLAY "ECOCST0M: STACK-UEBERLAUF BEI WARE: " W-PANTRY-ID
057770         SET PRG-ABBRUCH TO TRUE
057775*                  KEIN RAHMEN MEHR FREI - STAPEL HART ABBAUEN,
057776*                  DAMIT DER WARTENDE ELTERN-RAHMEN NICHT MIT
057777*                  VERALTETEN GV-RESULT-WERTEN WEITERGEFUEHRT WIRD
057780         MOVE ZERO TO GV-STACK-DEPTH
057785         GO TO G105-EXIT
057790     END-IF
057800     ADD 1 TO GV-STACK-DEPTH
057900     MOVE GV-STACK-DEPTH TO GV-TOP
058000     MOVE W-PANTRY-ID      TO SF-COMMODITY-ID (GV-TOP)
058100     SET SF-FIND-RECIPE    TO TRUE  (GV-TOP)
058200     MOVE 1                TO SF-RECIPE-PTR (GV-TOP)
058300     MOVE ZERO              TO SF-MIN-COST (GV-TOP)
058400     MOVE ZERO              TO SF-VALID-CNT (GV-TOP)
058500 G105-EXIT.
058600     EXIT.
058700
058800******************************************************************
058900* EINE ITERATION DER STAPELMASCHINE - ARBEITET IMMER AUF DEM
059000* OBERSTEN RAHMEN (GV-TOP)
059100******************************************************************
059200 G110-RUN-STACK.
059300     MOVE GV-STACK-DEPTH TO GV-TOP
059400     EVALUATE TRUE
059500         WHEN SF-FIND-RECIPE (GV-TOP)
059600             PERFORM G115-FIND-RECIPE THRU G115-EXIT
059700         WHEN SF-SCAN-INGR (GV-TOP)
059800             PERFORM G120-SCAN-INGREDIENT THRU G120-EXIT
059900         WHEN SF-WAIT-CHILD (GV-TOP)
060000             PERFORM G130-RESUME-PARENT THRU G130-EXIT
060100     END-EVALUATE
060200 G110-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600* NAECHSTES REZEPT DES AKTUELLEN RAHMENS SUCHEN, DESSEN PRODUKT DER
060700* GESUCHTEN WARE ENTSPRICHT, UND DIE ZYKLUSPRUEFUNG DARAUF ANWENDEN
060800******************************************************************
060900 G115-FIND-RECIPE.
061000     MOVE ZERO TO GV-FOUND-IDX
061100     MOVE SF-RECIPE-PTR (GV-TOP) TO RT-IX
061200     PERFORM G116-SCAN-RECIPES THRU G116-EXIT
061300         VARYING RT-IX FROM SF-RECIPE-PTR (GV-TOP) BY 1
061400         UNTIL RT-IX > RT-COUNT
061500         OR GV-FOUND-IDX NOT = ZERO
061600
061700     IF GV-FOUND-IDX = ZERO
061800         PERFORM G140-FINISH-COMMODITY THRU G140-EXIT
061900     ELSE
062000         MOVE GV-FOUND-IDX TO RT-IX
062100         PERFORM G117-CYCLE-CHECK THRU G117-EXIT
062200         IF GV-CYCLE-FOUND
062300             COMPUTE SF-RECIPE-PTR (GV-TOP) = GV-FOUND-IDX + 1
062400         ELSE
062500             MOVE GV-FOUND-IDX  TO SF-CUR-RECIPE-IDX (GV-TOP)
062600             MOVE ZERO           TO SF-ACCUM (GV-TOP)
062700             MOVE "N"            TO SF-SKIP-FLAG (GV-TOP)
062800             MOVE RT-ING-START (RT-IX) TO SF-ING-PTR (GV-TOP)
062900             SET SF-SCAN-INGR TO TRUE (GV-TOP)
063000         END-IF
063100     END-IF
063200 G115-EXIT.
063300     EXIT.
063400
063500 G116-SCAN-RECIPES.
063600     IF RT-PRODUCT-ID (RT-IX) = SF-COMMODITY-ID (GV-TOP)
063700         MOVE RT-IX TO GV-FOUND-IDX
063800     END-IF
063900 G116-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300* ZYKLUSWACHE: EINE ZUTAT DES REZEPTS DARF NICHT SCHON IN EINEM
064400* VORGAENGER-RAHMEN (1 BIS GV-TOP - 1) IN BEARBEITUNG SEIN
064500******************************************************************
064600 G117-CYCLE-CHECK.
064700     MOVE "N" TO GV-CYCLE-SW
064800     IF GV-TOP > 1
064900         MOVE RT-ING-START (RT-IX) TO IT-IX
065000         PERFORM G118-CHECK-ONE-INGR THRU G118-EXIT
065100             VARYING IT-IX FROM RT-ING-START (RT-IX) BY 1
065200             UNTIL IT-IX > RT-ING-END (RT-IX)
065300             OR GV-CYCLE-FOUND
065400     END-IF
065500 G117-EXIT.
065600     EXIT.
065700
065800 G118-CHECK-ONE-INGR.
065900     MOVE 1 TO GV-IX
066000     PERFORM G119-CHECK-ONE-ANCESTOR THRU G119-EXIT
066100         VARYING GV-IX FROM 1 BY 1
066200         UNTIL GV-IX > GV-TOP - 1
066300         OR GV-CYCLE-FOUND
066400 G118-EXIT.
066500     EXIT.
066600
066700 G119-CHECK-ONE-ANCESTOR.
066800     IF SF-COMMODITY-ID (GV-IX) = IT-COMMODITY-ID (IT-IX)
066900         MOVE "Y" TO GV-CYCLE-SW
067000     END-IF
067100 G119-EXIT.
067200     EXIT.
067300
067400******************************************************************
067500* DIE ZUTATEN DES GERADE GEWAEHLTEN REZEPTS DURCHLAUFEN
067600******************************************************************
067700 G120-SCAN-INGREDIENT.
067800     MOVE SF-CUR-RECIPE-IDX (GV-TOP) TO RT-IX
067900     IF SF-ING-PTR (GV-TOP) > RT-ING-END (RT-IX)
068000         PERFORM G125-RECIPE-DONE THRU G125-EXIT
068100     ELSE
068200         MOVE SF-ING-PTR (GV-TOP) TO IT-IX
068300         IF SF-SKIPPED (GV-TOP)
068400*                  REZEPT SCHON VERWORFEN - ZUTATEN NUR NOCH
068500*                  UEBERSPRINGEN, NICHT MEHR BERECHNEN
068600             ADD 1 TO SF-ING-PTR (GV-TOP)
068700         ELSE
068800             MOVE IT-QUANTITY (IT-IX) TO SF-PENDING-QTY (GV-TOP)
068900             MOVE IT-COMMODITY-ID (IT-IX) TO W-PANTRY-ID
069000             SET SF-WAIT-CHILD TO TRUE (GV-TOP)
069100             PERFORM G105-PUSH-FRAME THRU G105-EXIT
069200         END-IF
069300     END-IF
069400 G120-EXIT.
069500     EXIT.
069600
069700******************************************************************
069800* EIN KINDAUFRUF (ZUTAT) IST FERTIG - ERGEBNIS IN DIE LAUFENDE
069900* SUMME DES REZEPTS UEBERNEHMEN ODER DAS REZEPT VERWERFEN
070000******************************************************************
070100 G130-RESUME-PARENT.
070200     IF GV-RESULT-NONFUNGIBLE
070300         MOVE "Y" TO SF-SKIP-FLAG (GV-TOP)
070400     ELSE
070500         COMPUTE W-INGR-QTY ROUNDED =
070600                 GV-RESULT-COST * SF-PENDING-QTY (GV-TOP)
070700         ADD W-INGR-QTY TO SF-ACCUM (GV-TOP)
070800     END-IF
070900     ADD 1 TO SF-ING-PTR (GV-TOP)
071000     SET SF-SCAN-INGR TO TRUE (GV-TOP)
071100 G130-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500* ALLE ZUTATEN DES AKTUELLEN REZEPTS SIND DURCH - KOSTEN NACH
071600* ARBEITSVERFAHREN BERECHNEN UND DAS MINIMUM NACHZIEHEN
071700******************************************************************
071800 G125-RECIPE-DONE.
071900     IF SF-SKIPPED (GV-TOP)
072000         COMPUTE SF-RECIPE-PTR (GV-TOP) =
072100                 SF-CUR-RECIPE-IDX (GV-TOP) + 1
072200         SET SF-FIND-RECIPE TO TRUE (GV-TOP)
072300     ELSE
072400         MOVE SF-CUR-RECIPE-IDX (GV-TOP) TO RT-IX
072500         EVALUATE RT-METHOD (RT-IX)
072600             WHEN K-PURCHASE
072700                 COMPUTE W-RECIPE-COST ROUNDED =
072800                         SF-ACCUM (GV-TOP) + RT-AMOUNT (RT-IX)
072900             WHEN OTHER
073000*                      OBTAIN / CRAFT / SMELT - ARBEITSMENGE IST
073100*                      EIN MULTIPLIKATOR
073200                 COMPUTE W-RECIPE-COST ROUNDED =
073300                         SF-ACCUM (GV-TOP) * RT-AMOUNT (RT-IX)
073400         END-EVALUATE
073500
073600         IF W-RECIPE-COST <= SF-MIN-COST (GV-TOP)
073700             MOVE W-RECIPE-COST TO SF-MIN-COST (GV-TOP)
073800         END-IF
073900         ADD 1 TO SF-VALID-CNT (GV-TOP)
074000         COMPUTE SF-RECIPE-PTR (GV-TOP) =
074100                 SF-CUR-RECIPE-IDX (GV-TOP) + 1
074200         SET SF-FIND-RECIPE TO TRUE (GV-TOP)
074300     END-IF
074400 G125-EXIT.
074500     EXIT.
074600
074700******************************************************************
074800* KEIN WEITERES REZEPT MEHR FUER DIESE WARE - FUNGIBEL ODER NICHT
074900* FESTSTELLEN, RAHMEN ABBAUEN UND DEM AUFRUFER (FALLS VORHANDEN)
075000* DAS ERGEBNIS ZUR VERFUEGUNG STELLEN
075100******************************************************************
075200 G140-FINISH-COMMODITY.
075300     IF SF-VALID-CNT (GV-TOP) = ZERO
075400         SET GV-RESULT-NONFUNGIBLE TO TRUE
075500         MOVE ZERO TO GV-RESULT-COST
075600     ELSE
075700         MOVE ZERO  TO GV-RESULT-NONF-SW
075800         MOVE SF-MIN-COST (GV-TOP) TO GV-RESULT-COST
075900     END-IF
076000     SUBTRACT 1 FROM GV-STACK-DEPTH
076100 G140-EXIT.
076200     EXIT.
076300
076400******************************************************************
076500* ENDE MODUL ECOCST0M
076600******************************************************************
