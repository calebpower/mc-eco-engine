000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     ECODIF0M.
001300 AUTHOR.         R. HUEMMER.
001400 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG - RECHENZENTRUM.
001500 DATE-WRITTEN.   22 11 1989.
001600 DATE-COMPILED.
001700 SECURITY.       UNCLASSIFIED.
001800
001900******************************************************************
002000* ECODIF0M - DIFF-MODUL FUER DEN MC-ECO-ENGINE. VERGLEICHT ZWEI
002100*            VON ECOCST0M GESCHRIEBENE ANALYSIS-ARBEITSDATEIEN
002200*            (ALTES UND NEUES KOCHBUCH) UND KLASSIFIZIERT JEDE
002300*            WARE ALS NEW / GONE / MODIFIED.
002400*
002500* AENDERUNGEN:
002600*----------------------------------------------------------------*
002700* DATUM    | NAME | AUFTR.  | BESCHREIBUNG                       *
002800*----------|------|---------|------------------------------------*
002900*22.11.1989| RHM  | WS-0033 | NEUERSTELLUNG                       *
003000*15.05.1990| RHM  | WS-0041 | UNION-TABELLE STATT ZWEI GETRENNTER *
003100*          |      |         | DURCHLAEUFE (SONST FEHLTEN GONE-    *
003200*          |      |         | WAREN IM ERGEBNIS)                  *
003300*03.02.1992| KLI  | WS-0059 | RUNDUNG DER DELTA-BETRAEGE AUF 2     *
003400*          |      |         | DEZIMALEN UEBER COMPUTE ROUNDED     *
003500*19.08.1993| DZM  | WS-0072 | MAX-UNION AUF 1000 ANGEHOBEN         *
003700*11.01.1995| DZM  | WS-0091 | DATENINTEGRITAETS-PRUEFUNG: WARE IN  *
003800*          |      |         | KEINEM DER BEIDEN PANTRYS -> UEBER-  *
003900*          |      |         | SPRINGEN UND PROTOKOLLIEREN          *
004000*27.06.1996| RHM  | WS-0104 | KONTROLLSUMMEN CT-NEW-CNT, CT-GONE-  *
004100*          |      |         | CNT, CT-MOD-CNT AN LINK-REC          *
004200*09.10.1998| KLI  | WS-0118 | JAHR-2000-PRUEFUNG: COMM-ID IST EIN  *
004300*          |      |         | UUID-STRING, KEIN JAHRESFELD         *
004400*23.09.2002| RHM  | WS-0152 | KOMMENTARE AUF KOCHBUCH-WORTSCHATZ   *
004500*          |      |         | UMGESTELLT                          *
004510*14.04.2003| RHM  | WS-0161 | MODIFIED WIRD JETZT FUER JEDE WARE   *
004520*          |      |         | IN BEIDEN PANTRYS GEMELDET, AUCH    *
004530*          |      |         | OHNE KOSTENUNTERSCHIED. DIFF-REC    *
004540*          |      |         | AUF COMMODITY-ID/STATUS/DELTA       *
004550*          |      |         | GEKUERZT, DIF-DELTA JETZT COMP-3    *
004560*22.04.2003| DZM  | WS-0163 | #DYNAMIC/#DYNAMIC2-ZUWEISUNG DER     *
004570*          |      |         | ARBEITSDATEIEN UEBER COBOLASSIGN    *
004580*          |      |         | NACHGEZOGEN (FEHLTE BISHER - FILES  *
004590*          |      |         | WAREN UNGEBUNDEN). OLD-MIN-COST/     *
004592*          |      |         | NEW-MIN-COST AUF COMP-3 UMGESTELLT,  *
004594*          |      |         | PASSEND ZU ANL-MIN-COST IN ECOCST0M  *
004600*----------------------------------------------------------------*
004700*
004800* PROGRAMMBESCHREIBUNG
004900* --------------------
005000* BEIDE EINGABEDATEIEN SIND ANALYSIS-OUTPUT-SAETZE, WIE SIE
005100* ECOCST0M SCHREIBT. EINE WARE, DIE NUR IM NEUEN LAUF VORKOMMT, IST
005200* NEW; NUR IM ALTEN LAUF, IST GONE; IN BEIDEN MIT ABWEICHENDEN
005300* KOSTEN, IST MODIFIED. UNVERAENDERTE WAREN ERSCHEINEN NICHT IM
005400* DIFF-OUTPUT-FILE.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT WORK-OLD-FILE        ASSIGN TO #DYNAMIC
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT WORK-NEW-FILE        ASSIGN TO #DYNAMIC2
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT DIFF-OUT-FILE        ASSIGN TO DIFOUTFL
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  WORK-OLD-FILE.
008000 01  OLD-REC.
008100     05  OLD-COMMODITY-ID         PIC X(36).
008200     05  OLD-FUNGIBLE-FLAG        PIC X(01).
008300     05  OLD-MIN-COST             PIC S9(07)V99 COMP-3.
008400     05  FILLER                   PIC X(01).
008500
008600 FD  WORK-NEW-FILE.
008700 01  NEW-REC.
008800     05  NEW-COMMODITY-ID         PIC X(36).
008900     05  NEW-FUNGIBLE-FLAG        PIC X(01).
009000     05  NEW-MIN-COST             PIC S9(07)V99 COMP-3.
009100     05  FILLER                   PIC X(01).
009200
009300 FD  DIFF-OUT-FILE.
009400 01  DIFF-REC.
009500     05  DIF-COMMODITY-ID         PIC X(36).
009600     05  DIF-STATUS               PIC X(08).
009700     05  DIF-DELTA                PIC S9(07)V99 COMP-3.
009800     05  FILLER                   PIC X(01).
010100
010200 WORKING-STORAGE SECTION.
010300*--------------------------------------------------------------------*
010400* COMP-FELDER: PRAEFIX CN MIT N = ANZAHL DIGITS
010500*--------------------------------------------------------------------*
010600 01          COMP-FELDER.
010700     05      C4-ANZ              PIC S9(04) COMP.
010800     05      C4-COUNT            PIC S9(04) COMP.
010900     05      C4-I1               PIC S9(04) COMP.
011000     05      C4-I2               PIC S9(04) COMP.
011100
011200     05      C4-X.
011300      10                         PIC X VALUE LOW-VALUE.
011400      10     C4-X2               PIC X.
011500     05      C4-NUM REDEFINES C4-X
011600                                 PIC S9(04) COMP.
011700
011800     05      C9-ANZ              PIC S9(09) COMP.
011900
012000     05      MAX-UNION           PIC 9(04) COMP VALUE 1000.
012050     05      FILLER              PIC X(01).
012100
012200*--------------------------------------------------------------------*
012300* DISPLAY-FELDER: PRAEFIX D
012400*--------------------------------------------------------------------*
012500 01          DISPLAY-FELDER.
012600     05      D-NUM4              PIC -9(04).
012700     05      D-NUM5              PIC  9(05).
012800     05      D-AMT                PIC -9(07).99.
012850     05      FILLER              PIC X(01).
012900
013000*--------------------------------------------------------------------*
013100* FELDER MIT KONSTANTEM INHALT: PRAEFIX K
013200*--------------------------------------------------------------------*
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08) VALUE "ECODIF0M".
013500     05      K-NEW               PIC X(08) VALUE "NEW     ".
013600     05      K-GONE              PIC X(08) VALUE "GONE    ".
013700     05      K-MODIFIED          PIC X(08) VALUE "MODIFIED".
013750     05      FILLER              PIC X(01).
013800
013900*----------------------------------------------------------------*
014000* CONDITIONAL-FELDER
014100*----------------------------------------------------------------*
014200 01          SCHALTER.
014300     05      FILE-STATUS         PIC X(02).
014400          88 FILE-OK                         VALUE "00".
014500          88 FILE-NOK                        VALUE "01" THRU "99".
014600     05      REC-STAT REDEFINES  FILE-STATUS.
014700        10   FILE-STATUS1        PIC X.
014800          88 FILE-EOF                        VALUE "1".
014900        10                       PIC X.
015000
015100     05      OLD-EOF-SW          PIC 9       VALUE ZERO.
015200          88 OLD-EOF                         VALUE 1.
015300     05      NEW-EOF-SW          PIC 9       VALUE ZERO.
015400          88 NEW-EOF                         VALUE 1.
015500
015600     05      PRG-STATUS          PIC 9.
015700          88 PRG-OK                          VALUE ZERO.
015800          88 PRG-ABBRUCH                      VALUE 2.
015850     05      FILLER              PIC X(01).
015900
016000*--------------------------------------------------------------------*
016100* WEITERE ARBEITSFELDER
016200*--------------------------------------------------------------------*
016300 01          WORK-FELDER.
016400     05      W-DUMMY             PIC X(02).
016500     05      ZEILE               PIC X(80) VALUE SPACES.
016510     05      ZEILE-ALT REDEFINES ZEILE.
016520      10     ZEILE-ALT-1         PIC X(40).
016530      10     ZEILE-ALT-2         PIC X(40).
016600     05      UT-FOUND-IDX        PIC 9(04) COMP VALUE ZERO.
016700     05      C300-KEY            PIC X(36).
016750     05      FILLER              PIC X(01).
016800
016900*--------------------------------------------------------------------*
017000* UNION-TABELLE - EINE ZEILE JE WARE, DIE IN MINDESTENS EINEM DER
017100* BEIDEN LAEUFE VORKOMMT (SCHLUESSEL = COMMODITY-ID)
017200*--------------------------------------------------------------------*
017300 01          UNI-TABLE.
017400     05      UT-COUNT            PIC 9(04) COMP VALUE ZERO.
017500     05      UT-ENTRY            OCCURS 1000 TIMES
017600                                  INDEXED BY UT-IX.
017700             10  UT-COMMODITY-ID    PIC X(36).
017800             10  UT-IN-OLD-SW       PIC X(01) VALUE "N".
017900                 88 UT-IN-OLD            VALUE "Y".
018000             10  UT-IN-NEW-SW       PIC X(01) VALUE "N".
018100                 88 UT-IN-NEW            VALUE "Y".
018200             10  UT-OLD-FUNGIBLE    PIC X(01).
018300             10  UT-NEW-FUNGIBLE    PIC X(01).
018400             10  UT-OLD-COST        PIC S9(07)V99.
018500             10  UT-NEW-COST        PIC S9(07)V99.
018600             10  UT-FILLER          PIC X(01).
018700
018800*--------------------------------------------------------------------*
018900* KONTROLLSUMMEN FUER DIESEN LAUF
019000*--------------------------------------------------------------------*
019100 01          CONTROL-TOTALS.
019200     05      CT-NEW-CNT          PIC 9(05) COMP VALUE ZERO.
019300     05      CT-GONE-CNT         PIC 9(05) COMP VALUE ZERO.
019400     05      CT-MOD-CNT          PIC 9(05) COMP VALUE ZERO.
019500     05      CT-SKIP-CNT         PIC 9(05) COMP VALUE ZERO.
019550     05      FILLER              PIC X(01).
019560
019570*--------------------------------------------------------------------*
019580* PARAMETER FUER #DYNAMIC/#DYNAMIC2-ZUWEISUNG DER ARBEITSDATEIEN
019590*--------------------------------------------------------------------*
019610 01          ASS-FNAME           PIC X(34).
019620 01          ASS-FSTATUS         PIC S9(04) COMP.
019630
019700 LINKAGE SECTION.
019800*-->    UEBERGABE AUS HAUPTPROGRAMM (DIFDRV0O)
019900 01     LINK-REC.
020000    05  LINK-HDR.
020100     10 LINK-OLD-FILE            PIC X(34).
020200     10 LINK-NEW-FILE            PIC X(34).
020300     10 LINK-RC                  PIC S9(04) COMP.
020400    05  LINK-TOTALS.
020500     10 LINK-NEW-CNT             PIC 9(05).
020600     10 LINK-GONE-CNT            PIC 9(05).
020700     10 LINK-MOD-CNT             PIC 9(05).
020800     10 FILLER                  PIC X(01).
020900
021000 PROCEDURE DIVISION USING LINK-REC.
021100******************************************************************
021200* STEUERUNGS-PARAGRAPH
021300******************************************************************
021400 A100-STEUERUNG.
021500     IF  SHOW-VERSION
021600         DISPLAY K-MODUL " - ECO-ENGINE DIFF-MODUL"
021700         GO TO A100-EXIT
021800     END-IF
021900
022000     PERFORM B000-VORLAUF THRU B000-EXIT
022100     IF PRG-ABBRUCH
022200         GO TO A100-ENDE
022300     END-IF
022400
022500     PERFORM B100-VERARBEITUNG THRU B100-EXIT
022600
022700 A100-ENDE.
022800     PERFORM B090-ENDE THRU B090-EXIT
022900     EXIT PROGRAM.
023000 A100-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400* VORLAUF - BEIDE ARBEITSDATEIEN IN DIE UNION-TABELLE LADEN
023500******************************************************************
023600 B000-VORLAUF.
023700     PERFORM C000-INIT THRU C000-EXIT
023750     IF PRG-ABBRUCH
023770         GO TO B000-EXIT
023790     END-IF
023800     PERFORM C100-LOAD-OLD THRU C100-EXIT
023900     IF PRG-ABBRUCH
024000         GO TO B000-EXIT
024100     END-IF
024200     PERFORM C200-LOAD-NEW THRU C200-EXIT
024300 B000-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700* ENDE - DATEIEN SCHLIESSEN, LINK-REC FUELLEN
024800******************************************************************
024900 B090-ENDE.
025000     MOVE CT-NEW-CNT   TO LINK-NEW-CNT
025100     MOVE CT-GONE-CNT  TO LINK-GONE-CNT
025200     MOVE CT-MOD-CNT   TO LINK-MOD-CNT
025300     IF PRG-ABBRUCH
025400         MOVE 9999     TO LINK-RC
025500         DISPLAY "   >>> ABBRUCH !!! <<< AUS >" K-MODUL "<"
025600     ELSE
025700         MOVE ZERO     TO LINK-RC
025800     END-IF
025900 B090-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300* VERARBEITUNG - JEDE ZEILE DER UNION-TABELLE KLASSIFIZIEREN UND
026400* GEGEBENENFALLS AUF DIFF-OUT-FILE SCHREIBEN
026500******************************************************************
026600 B100-VERARBEITUNG.
026700     OPEN OUTPUT DIFF-OUT-FILE
026800     PERFORM D100-CLASSIFY THRU D100-EXIT
026900         VARYING UT-IX FROM 1 BY 1
027000         UNTIL UT-IX > UT-COUNT
027100     CLOSE DIFF-OUT-FILE
027200 B100-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* INITIALISIERUNG
027700******************************************************************
027800 C000-INIT.
027900     INITIALIZE SCHALTER
028000                CONTROL-TOTALS
028100     MOVE ZERO TO UT-COUNT
028150     MOVE ZERO TO LINK-RC
028160
028170*--------------------------------------------------------------------*
028180* BEIDE ARBEITSDATEIEN UEBER #DYNAMIC/#DYNAMIC2 AUF DIE PHYSISCHEN
028190* DATEINAMEN BINDEN, DIE DER AUFRUFER IN LINK-OLD-FILE/LINK-NEW-FILE
028200* UEBERGEBEN HAT (DIFDRV0O FUELLT DIESE AUS DEN BEIDEN LAEUFEN VON
028210* ECOCST0M).
028220*--------------------------------------------------------------------*
028230     MOVE  LINK-OLD-FILE    TO ASS-FNAME
028240     MOVE  ZERO             TO ASS-FSTATUS
028250     ENTER "COBOLASSIGN" USING  WORK-OLD-FILE
028260                                ASS-FNAME
028270                         GIVING ASS-FSTATUS
028280     IF  ASS-FSTATUS NOT = ZERO
028290         DISPLAY "FEHLER BEI COBOLASSIGN: "
028300                 ASS-FNAME " " ASS-FSTATUS
028310         SET PRG-ABBRUCH TO TRUE
028320     END-IF
028330
028340     MOVE  LINK-NEW-FILE    TO ASS-FNAME
028350     MOVE  ZERO             TO ASS-FSTATUS
028360     ENTER "COBOLASSIGN" USING  WORK-NEW-FILE
028370                                ASS-FNAME
028380                         GIVING ASS-FSTATUS
028390     IF  ASS-FSTATUS NOT = ZERO
028400         DISPLAY "FEHLER BEI COBOLASSIGN: "
028410                 ASS-FNAME " " ASS-FSTATUS
028420         SET PRG-ABBRUCH TO TRUE
028430     END-IF
028440 C000-EXIT.
028450     EXIT.
028500
028600******************************************************************
028700* ALTES ARBEITSFILE LESEN UND IN DIE UNION-TABELLE EINTRAGEN
028800******************************************************************
028900 C100-LOAD-OLD.
029000     OPEN INPUT WORK-OLD-FILE
029100     READ WORK-OLD-FILE
029200         AT END SET OLD-EOF TO TRUE
029300     END-READ
029400     PERFORM C110-OLD-LOOP THRU C110-EXIT
029500         UNTIL OLD-EOF
029600     CLOSE WORK-OLD-FILE
029700 C100-EXIT.
029800     EXIT.
029900
030000 C110-OLD-LOOP.
030100     MOVE OLD-COMMODITY-ID TO C300-KEY
030200     PERFORM C300-FIND-OR-ADD THRU C300-EXIT
030300     SET UT-IN-OLD (UT-FOUND-IDX)   TO TRUE
030400     MOVE OLD-FUNGIBLE-FLAG TO UT-OLD-FUNGIBLE (UT-FOUND-IDX)
030500     MOVE OLD-MIN-COST      TO UT-OLD-COST (UT-FOUND-IDX)
030600     READ WORK-OLD-FILE
030700         AT END SET OLD-EOF TO TRUE
030800     END-READ
030900 C110-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300* NEUES ARBEITSFILE LESEN UND IN DIE UNION-TABELLE EINTRAGEN
031400******************************************************************
031500 C200-LOAD-NEW.
031600     OPEN INPUT WORK-NEW-FILE
031700     READ WORK-NEW-FILE
031800         AT END SET NEW-EOF TO TRUE
031900     END-READ
032000     PERFORM C210-NEW-LOOP THRU C210-EXIT
032100         UNTIL NEW-EOF
032200     CLOSE WORK-NEW-FILE
032300 C200-EXIT.
032400     EXIT.
032500
032600 C210-NEW-LOOP.
032700     MOVE NEW-COMMODITY-ID TO C300-KEY
032800     PERFORM C300-FIND-OR-ADD THRU C300-EXIT
032900     SET UT-IN-NEW (UT-FOUND-IDX)   TO TRUE
033000     MOVE NEW-FUNGIBLE-FLAG TO UT-NEW-FUNGIBLE (UT-FOUND-IDX)
033100     MOVE NEW-MIN-COST      TO UT-NEW-COST (UT-FOUND-IDX)
033200     READ WORK-NEW-FILE
033300         AT END SET NEW-EOF TO TRUE
033400     END-READ
033500 C210-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900* EINE WARE IN DER UNION-TABELLE SUCHEN; WENN NICHT VORHANDEN, NEU
034000* ANLEGEN. ERGEBNIS IN UT-FOUND-IDX (KEIN LINKAGE-PARAMETER - DAS
034100* HAUS VERZICHTET AUF USING/GIVING ZWISCHEN PARAGRAPHEN DESSELBEN
034200* MODULS UND ARBEITET MIT GEMEINSAMEN WORKING-STORAGE-FELDERN).
034300******************************************************************
034400 C300-FIND-OR-ADD.
034500     MOVE ZERO TO UT-FOUND-IDX
034600     MOVE 1 TO UT-IX
034700     PERFORM C310-SCAN-UNION THRU C310-EXIT
034800         VARYING UT-IX FROM 1 BY 1
034900         UNTIL UT-IX > UT-COUNT
035000         OR UT-FOUND-IDX NOT = ZERO
035100
035200     IF UT-FOUND-IDX = ZERO
035300         ADD 1 TO UT-COUNT
035400         MOVE UT-COUNT TO UT-FOUND-IDX
035500         MOVE C300-KEY TO UT-COMMODITY-ID (UT-FOUND-IDX)
035600     END-IF
035700 C300-EXIT.
035800     EXIT.
035900
036000 C310-SCAN-UNION.
036100     IF UT-COMMODITY-ID (UT-IX) = C300-KEY
036200         MOVE UT-IX TO UT-FOUND-IDX
036300     END-IF
036400 C310-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* D100-CLASSIFY - EINE ZEILE DER UNION-TABELLE KLASSIFIZIEREN:
036900* NUR IM NEUEN LAUF -> NEW, NUR IM ALTEN LAUF -> GONE, IN BEIDEN
037000* LAEUFEN VORHANDEN -> MODIFIED (AUCH OHNE KOSTENUNTERSCHIED -
037100* JEDE WARE IN BEIDEN PANTRYS LIEFERT EINE MODIFIED-ZEILE).
037150* WAREN, DIE IN KEINEM DER BEIDEN PANTRYS AUFTAUCHEN (DATEN-
037200* INTEGRITAETSFEHLER), WERDEN UEBERSPRUNGEN.
037300******************************************************************
037400 D100-CLASSIFY.
037500     IF NOT UT-IN-OLD (UT-IX) AND NOT UT-IN-NEW (UT-IX)
037600         PERFORM D190-LOG-SKIP THRU D190-EXIT
037700         GO TO D100-EXIT
037800     END-IF
037900
038000     EVALUATE TRUE
038100         WHEN UT-IN-NEW (UT-IX) AND NOT UT-IN-OLD (UT-IX)
038200             MOVE K-NEW TO DIF-STATUS
038300             COMPUTE DIF-DELTA ROUNDED = UT-NEW-COST (UT-IX)
038400             ADD 1 TO CT-NEW-CNT
038500             PERFORM D200-WRITE-DIFF THRU D200-EXIT
038600
038700         WHEN UT-IN-OLD (UT-IX) AND NOT UT-IN-NEW (UT-IX)
038800             MOVE K-GONE TO DIF-STATUS
038900             COMPUTE DIF-DELTA ROUNDED = ZERO - UT-OLD-COST (UT-IX)
039000             ADD 1 TO CT-GONE-CNT
039100             PERFORM D200-WRITE-DIFF THRU D200-EXIT
039200
039300         WHEN OTHER
039400             MOVE K-MODIFIED TO DIF-STATUS
039500             COMPUTE DIF-DELTA ROUNDED =
039600                     UT-NEW-COST (UT-IX) - UT-OLD-COST (UT-IX)
039700             ADD 1 TO CT-MOD-CNT
039800             PERFORM D200-WRITE-DIFF THRU D200-EXIT
039900     END-EVALUATE
040900 D100-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300* DATENINTEGRITAETSFEHLER PROTOKOLLIEREN (WARE IN KEINEM PANTRY)
041400******************************************************************
041500 D190-LOG-SKIP.
041600     ADD 1 TO CT-SKIP-CNT
041700     DISPLAY "ECODIF0M: WARE OHNE PANTRY-BEZUG UEBERSPRUNGEN: "
041800             UT-COMMODITY-ID (UT-IX)
041900 D190-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* DIFF-OUT-FILE - EINEN SATZ SCHREIBEN
042400******************************************************************
042500 D200-WRITE-DIFF.
042600     MOVE UT-COMMODITY-ID (UT-IX) TO DIF-COMMODITY-ID
042700     WRITE DIFF-REC
042800 D200-EXIT.
042900     EXIT.
043000
043100******************************************************************
043200* ENDE MODUL ECODIF0M
043300******************************************************************
