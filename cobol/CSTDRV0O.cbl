000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400
000500* SOURCESAFE-MODULE
000600 ?SEARCH  =ECOCST0
000700
000800 ?NOLMAP, SYMBOLS, INSPECT
000900 ?SAVE ALL
001000 ?SAVEABEND
001100 ?LINES 66
001200 ?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     CSTDRV0O.
001600 AUTHOR.         K. LINDNER.
001700 INSTALLATION.   WSOFT SYSTEMENTWICKLUNG - RECHENZENTRUM.
001800 DATE-WRITTEN.   16 03 1988.
001900 DATE-COMPILED.
002000 SECURITY.       UNCLASSIFIED.
002100
002200******************************************************************
002300* CSTDRV0O - BATCH-TREIBER FUER DEN ANALYSE-LAUF DES MC-ECO-ENGINE.
002400*            HOLT DIE KOCHBUCH-ID AUS DEM STARTUP-TEXT, RUFT DAS
002500*            KOSTENROLLUP-MODUL ECOCST0M UND ZEIGT DIE KONTROLL-
002600*            SUMMEN DES LAUFS AN.
002700*
002800* AENDERUNGEN:
002900*----------------------------------------------------------------*
003000* DATUM    | NAME | AUFTR.  | BESCHREIBUNG                       *
003100*----------|------|---------|------------------------------------*
003200*16.03.1988| KLI  | WS-0002 | NEUERSTELLUNG                       *
003300*02.09.1988| KLI  | WS-0014 | AUFRUF ECOCST0M UMGESTELLT AUF DIE   *
003400*          |      |         | NEUE LINK-REC MIT STAPELBASIERTER   *
003500*          |      |         | KOSTENBERECHNUNG                    *
003600*27.06.1996| RHM  | WS-0103 | KONTROLLSUMMEN-ANZEIGE ERGAENZT      *
003700*09.10.1998| KLI  | WS-0118 | JAHR-2000-PRUEFUNG: KEINE JAHRES-    *
003800*          |      |         | FELDER IM STARTUP-TEXT BETROFFEN    *
003900*17.03.2001| DZM  | WS-0140 | KEINE AENDERUNG - #DYNAMIC-ZUWEISUNG *
004000*          |      |         | DES AUSGABEFILES WIRD VON ECOCST0M  *
004100*          |      |         | SELBST VERWALTET                    *
004200*23.09.2002| RHM  | WS-0151 | KOMMENTARE AUF KOCHBUCH-WORTSCHATZ   *
004300*          |      |         | UMGESTELLT                          *
004400*----------------------------------------------------------------*
004500*
004600* PROGRAMMBESCHREIBUNG
004700* --------------------
004800* AUFRUF UEBER $PARAM MIT EINEM WORT: DER KOCHBUCH-ID (UUID). DAS
004900* ZIELFILE FUER DIE ANALYSE-SAETZE IST FEST ALS ANALYSFL HINTERLEGT.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600    SWITCH-15 IS ANZEIGE-VERSION
005700        ON STATUS IS SHOW-VERSION
005800    CLASS ALPHNUM IS "0123456789"
005900                     "abcdefghijklmnopqrstuvwxyz"
006000                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                     " .,;-_!$%&/=*+".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* COMP-FELDER: PRAEFIX CN MIT N = ANZAHL DIGITS
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400    05      C4-ANZ              PIC S9(04) COMP.
007500    05      C4-COUNT            PIC S9(04) COMP.
007600    05      C4-I1               PIC S9(04) COMP.
007700
007800    05      C4-X.
007900     10                         PIC X VALUE LOW-VALUE.
008000     10     C4-X2               PIC X.
008100    05      C4-NUM REDEFINES C4-X
008200                                PIC S9(04) COMP.
008300
008400    05      C9-ANZ              PIC S9(09) COMP.
008450    05      FILLER              PIC X(01).
008500
008600*--------------------------------------------------------------------*
008700* DISPLAY-FELDER: PRAEFIX D
008800*--------------------------------------------------------------------*
008900 01          DISPLAY-FELDER.
009000    05      D-NUM4              PIC -9(04).
009100    05      D-NUM5              PIC  9(05).
009200    05      D-AMT                PIC -9(07).99.
009250    05      FILLER              PIC X(01).
009300
009400*--------------------------------------------------------------------*
009500* FELDER MIT KONSTANTEM INHALT: PRAEFIX K
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800    05      K-MODUL             PIC X(08) VALUE "CSTDRV0O".
009900    05      K-OUT-FILE          PIC X(08) VALUE "ANALYSFL".
009950    05      FILLER              PIC X(01).
010000
010100*----------------------------------------------------------------*
010200* CONDITIONAL-FELDER
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500    05      PRG-STATUS          PIC 9.
010600         88 PRG-OK                          VALUE ZERO.
010700         88 PRG-ABBRUCH                      VALUE 2.
010750    05      FILLER              PIC X(01).
010800
010900*--------------------------------------------------------------------*
011000* WEITERE ARBEITSFELDER
011100*--------------------------------------------------------------------*
011200 01          WORK-FELDER.
011300    05      W-DUMMY             PIC X(02).
011400    05      ZEILE               PIC X(80) VALUE SPACES.
011500    05      W-RC-X.
011600     10                         PIC X VALUE LOW-VALUE.
011700     10     W-RC-X2             PIC X.
011800    05      W-RC-NUM REDEFINES W-RC-X
011900                                PIC S9(04) COMP.
011910    05      ZEILE-ALT REDEFINES ZEILE.
011920     10     ZEILE-ALT-1         PIC X(40).
011930     10     ZEILE-ALT-2         PIC X(40).
011940    05      FILLER              PIC X(01).
012000
012100*--------------------------------------------------------------------*
012200* PARAMETER FUER COBOL-UTILITY GETSTARTUPTEXT
012300*--------------------------------------------------------------------*
012400 01          STUP-PARAMETER.
012500    05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
012600    05      STUP-PORTION        PIC  X(30) VALUE "STRING".
012700    05      STUP-TEXT           PIC X(128).
012750    05      FILLER              PIC X(01).
012800
012900 01          STUP-CONTENT-DECOMPOSE.
013000    05      STUP-COOKBOOK-ID    PIC X(36) VALUE SPACES.
013100    05      FILLER              PIC X(92).
013200
013300*-->    UEBERGABE AN DAS MODUL ECOCST0M
013400 01     LINK-REC.
013500   05  LINK-HDR.
013600    10 LINK-COOKBOOK-ID         PIC X(36).
013700    10 LINK-RC                  PIC S9(04) COMP.
013800   05  LINK-OUT-FILE.
013900    10 LINK-OUT-FNAME           PIC X(34).
014000    10 LINK-OUT-FNAME-LEN       PIC S9(04) COMP.
014100   05  LINK-TOTALS.
014200    10 LINK-FUNGIBLE-CNT        PIC 9(05).
014300    10 LINK-NONFUNGIBLE-CNT     PIC 9(05).
014400    10 LINK-COST-SUM            PIC S9(09)V99.
014500    10 FILLER                   PIC X(01).
014600
014700 PROCEDURE DIVISION.
014800******************************************************************
014900* STEUERUNGS-PARAGRAPH
015000******************************************************************
015100 A100-STEUERUNG.
015200    IF  SHOW-VERSION
015300        DISPLAY K-MODUL " - ECO-ENGINE ANALYSE-TREIBER"
015400        GO TO A100-EXIT
015500    END-IF
015600
015700    PERFORM B000-VORLAUF THRU B000-EXIT
015800    IF PRG-ABBRUCH
015900        GO TO A100-ENDE
016000    END-IF
016100
016200    PERFORM B100-VERARBEITUNG THRU B100-EXIT
016300
016400 A100-ENDE.
016500    PERFORM B090-ENDE THRU B090-EXIT
016600    STOP RUN.
016700 A100-EXIT.
016800    EXIT.
016900
017000******************************************************************
017100* VORLAUF - STARTUP-TEXT HOLEN UND ZERLEGEN
017200******************************************************************
017300 B000-VORLAUF.
017400    PERFORM C000-INIT THRU C000-EXIT
017500    PERFORM P100-GETSTARTUPTEXT THRU P100-EXIT
017600 B000-EXIT.
017700    EXIT.
017800
017900******************************************************************
018000* VERARBEITUNG - ECOCST0M AUFRUFEN
018100******************************************************************
018200 B100-VERARBEITUNG.
018300    MOVE STUP-COOKBOOK-ID   TO LINK-COOKBOOK-ID
018400    MOVE ZERO               TO LINK-RC
018500    MOVE K-OUT-FILE         TO LINK-OUT-FNAME
018600    MOVE 8                  TO LINK-OUT-FNAME-LEN
018700
018800    CALL "ECOCST0M" USING LINK-REC
018900    EVALUATE LINK-RC
019000        WHEN ZERO
019100            CONTINUE
019200        WHEN 9999
019300            DISPLAY " RC 9999 = PRG-ABBRUCH AUS ECOCST0M "
019400            SET PRG-ABBRUCH TO TRUE
019500        WHEN OTHER
019600            MOVE LINK-RC TO W-RC-NUM
019700            MOVE W-RC-NUM TO D-NUM4
019800            DISPLAY " UNBEKANNTER RC: " D-NUM4 " AUS ECOCST0M"
019900            SET PRG-ABBRUCH TO TRUE
020000    END-EVALUATE
020100 B100-EXIT.
020200    EXIT.
020300
020400******************************************************************
020500* INITIALISIERUNG
020600******************************************************************
020700 C000-INIT.
020800    INITIALIZE SCHALTER
020900 C000-EXIT.
021000    EXIT.
021100
021200******************************************************************
021300* ENDE - KONTROLLSUMMEN DES ANALYSE-LAUFS ANZEIGEN
021400******************************************************************
021500 B090-ENDE.
021600    IF PRG-ABBRUCH
021700        DISPLAY ">>> ABBRUCH !!! <<< CSTDRV0O"
021800    ELSE
021900        MOVE LINK-FUNGIBLE-CNT    TO D-NUM5
022000        DISPLAY "ANALYSE KOCHBUCH " STUP-COOKBOOK-ID " FERTIG"
022100        DISPLAY "  HANDELSWAREN (FUNGIBEL)    : " D-NUM5
022200        MOVE LINK-NONFUNGIBLE-CNT TO D-NUM5
022300        DISPLAY "  NICHT HANDELBARE WAREN      : " D-NUM5
022400        MOVE LINK-COST-SUM        TO D-AMT
022500        DISPLAY "  SUMME MINIMALKOSTEN         : " D-AMT
022600    END-IF
022700 B090-EXIT.
022800    EXIT.
022900
023000******************************************************************
023100* AUFRUF COBOL-UTILITY: GETSTARTUPTEXT
023200*
023300*              EINGABE: STUP-PORTION (VOLUME,IN,OUT,STRING)
023400*              AUSGABE: STUP-RESULT  (-1:NOK, >=0:OK)
023500*                       STUP-TEXT
023600******************************************************************
023700 P100-GETSTARTUPTEXT.
023800    MOVE SPACE TO STUP-TEXT
023900    ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
024000                                    STUP-TEXT
024100                            GIVING  STUP-RESULT
024200    EVALUATE STUP-RESULT
024300        WHEN -9999 THRU -1
024400            MOVE STUP-RESULT TO D-NUM4
024500            DISPLAY "LESEN STARTUP FEHLGESCHLAGEN: " D-NUM4
024600            SET PRG-ABBRUCH TO TRUE
024700        WHEN ZERO
024800            DISPLAY "KEIN STARTUP-TEXT - KOCHBUCH-ID FEHLT"
024900            SET PRG-ABBRUCH TO TRUE
025000        WHEN OTHER
025100            UNSTRING STUP-TEXT DELIMITED BY " "
025200            INTO     STUP-COOKBOOK-ID
025300    END-EVALUATE
025400 P100-EXIT.
025500    EXIT.
025600
025700******************************************************************
025800* ENDE SOURCE-PROGRAMM
025900******************************************************************
